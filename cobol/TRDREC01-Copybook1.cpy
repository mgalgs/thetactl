000010*----------------------------------------------------------------
000020*|    TRDREC01  -  EXECUTED TRADE RECORD                     |
000030*|    ONE RECORD PER TRADE POSTED FROM THE CLEARING FEED.    |
000040*|    USED BY OPTPRF01 (OPTIONS TRADE PROFITABILITY REPORT). |
000050*----------------------------------------------------------------
000060*    03/14/88  R.HALVORSEN   ORIGINAL LAYOUT FOR OPTPRF01.
000070*    11/02/93  R.HALVORSEN   ADDED SETTLEMENT-DATE BREAKDOWN,
000080*                            ORDER-NUMBER, CONFIRMATION-NUMBER.
000090*    06/19/98  T.OKONKWO     ADDED EXCHANGE-CODE 88-LEVELS FOR
000100*                            THE NEW ROUTING EDIT ON THE FEED.
000110*----------------------------------------------------------------
000120 01  TR-TRADE-RECORD.
000130     05  TR-TRANSACTION-DATETIME    PIC X(14).
000140     05  TR-TRANS-DT-BREAKDOWN REDEFINES
000150                                 TR-TRANSACTION-DATETIME.
000160         10  TR-TRANS-CC            PIC 9(02).
000170         10  TR-TRANS-YY            PIC 9(02).
000180         10  TR-TRANS-MM            PIC 9(02).
000190         10  TR-TRANS-DD            PIC 9(02).
000200         10  TR-TRANS-HH            PIC 9(02).
000210         10  TR-TRANS-MI            PIC 9(02).
000220         10  TR-TRANS-SS            PIC 9(02).
000230     05  TR-SYMBOL                  PIC X(06).
000240     05  TR-ASSET-TYPE              PIC X(01).
000250         88  TR-ASSET-IS-EQUITY         VALUE 'E'.
000260         88  TR-ASSET-IS-OPTION         VALUE 'O'.
000270     05  TR-INSTRUCTION             PIC X(01).
000280         88  TR-INSTR-IS-BUY             VALUE 'B'.
000290         88  TR-INSTR-IS-SELL            VALUE 'S'.
000300     05  TR-POSITION-EFFECT         PIC X(01).
000310         88  TR-EFFECT-IS-OPEN           VALUE 'O'.
000320         88  TR-EFFECT-IS-CLOSE          VALUE 'C'.
000330     05  TR-OPTION-TYPE             PIC X(01).
000340         88  TR-TYPE-IS-CALL             VALUE 'C'.
000350         88  TR-TYPE-IS-PUT              VALUE 'P'.
000360     05  TR-QUANTITY                PIC 9(05).
000370     05  TR-PRICE                   PIC 9(07)V99.
000380     05  TR-STRIKE-PRICE            PIC 9(05)V99.
000390     05  TR-OPTION-EXPIRATION       PIC X(08).
000400     05  TR-OPTN-EXP-BREAKDOWN REDEFINES
000410                                 TR-OPTION-EXPIRATION.
000420         10  TR-OPTN-EXP-CCYY       PIC 9(04).
000430         10  TR-OPTN-EXP-MM         PIC 9(02).
000440         10  TR-OPTN-EXP-DD         PIC 9(02).
000450     05  TR-OPTION-SYMBOL           PIC X(21).
000460     05  TR-FEES-COMMISSIONS        PIC 9(05)V99.
000470*
000480*    FIELDS BELOW ARE CARRIED FROM THE CLEARING FEED FOR AUDIT
000490*    AND SETTLEMENT TRACE-BACK.  NOT USED IN THE PROFIT MATH.
000500*
000510     05  TR-ORDER-NUMBER            PIC X(10).                    RH110293
000520     05  TR-CONFIRMATION-NUMBER     PIC X(10).                    RH110293
000530     05  TR-ACCOUNT-NUMBER          PIC X(12).
000540     05  TR-EXCHANGE-CODE           PIC X(04).                    TO061998
000550         88  TR-EXCH-IS-CBOE            VALUE 'CBOE'.             TO061998
000560         88  TR-EXCH-IS-ARCA            VALUE 'ARCA'.             TO061998
000570         88  TR-EXCH-IS-NSDQ            VALUE 'NSDQ'.             TO061998
000580         88  TR-EXCH-IS-ISEX            VALUE 'ISEX'.             TO061998
000590     05  TR-BROKER-ROUTE-CODE       PIC X(03).
000600     05  TR-SETTLEMENT-DATE         PIC X(08).                    RH110293
000610     05  TR-SETL-DT-BREAKDOWN REDEFINES
000620                                 TR-SETTLEMENT-DATE.
000630         10  TR-SETL-CCYY           PIC 9(04).
000640         10  TR-SETL-MM             PIC 9(02).
000650         10  TR-SETL-DD             PIC 9(02).
000660     05  TR-COMMISSION-AMOUNT       PIC 9(05)V99.
000670     05  TR-REGULATORY-FEE          PIC 9(03)V99.
000680     05  TR-RECORD-STATUS           PIC X(01).
000690         88  TR-STATUS-IS-ACTIVE        VALUE 'A'.
000700         88  TR-STATUS-IS-CANCELLED     VALUE 'X'.
000710         88  TR-STATUS-IS-CORRECTED     VALUE 'C'.
000720     05  TR-SOURCE-FEED-ID          PIC X(04).
000730     05  FILLER                     PIC X(55).
