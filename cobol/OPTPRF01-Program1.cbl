000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     OPTPRF01.
000030 AUTHOR.         R HALVORSEN.
000040 INSTALLATION.   BROKERAGE OPERATIONS - BATCH REPORTING.
000050 DATE-WRITTEN.   03/14/1988.
000060 DATE-COMPILED.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*-----------------------------------------------------------
000090*    OPTPRF01  --  OPTIONS TRADE PROFITABILITY ANALYSIS    |
000100*    READS THE DAILY TRADE EXTRACT, KEEPS THE OPTION       |
000110*    LEGS, GROUPS THEM BY UNDERLYING SYMBOL AND BREAKS ON   |
000120*    THE SYMBOL.  FOR EACH SYMBOL PRINTS A TRADE GRID       |
000130*    (OPEN INTEREST DELTAS AND RUNNING PROFIT) AND A        |
000140*    TRADE SEQUENCE REPORT (ONE LINE PER OPTION CONTRACT).  |
000150*    A FINAL SUMMARY LISTS PROFIT BY SYMBOL AND A GRAND     |
000160*    TOTAL.                                                 |
000170*-----------------------------------------------------------
000180*    CHANGE LOG
000190*-----------------------------------------------------------
000200*    03/14/88  R.HALVORSEN   ORIGINAL PROGRAM. GRID AND
000210*                            SEQUENCE REPORT PER TICKET
000220*                            BKO-0114.
000230*    05/02/88  R.HALVORSEN   FIXED SIGN ON THE BUY/SELL
000240*                            PROFIT DELTA -- WAS BACKWARDS
000250*                            ON CLOSE OF SHORT CALLS.
000260*    09/19/89  R.HALVORSEN   ADDED RUN-DATE PARAMETER CARD
000270*                            SO RERUNS ARE REPRODUCIBLE.
000280*                            BKO-0201.
000290*    02/06/90  T.OKONKWO     ADDED SYMBOL FILTER CARDS FOR
000300*                            THE COMPLIANCE AD-HOC RUNS.
000310*    11/02/93  R.HALVORSEN   TRADE FILE LAYOUT PICKED UP
000320*                            SETTLEMENT-DATE AND ORDER
000330*                            NUMBER (SEE TRDREC01). NO
000340*                            CHANGE TO THIS PROGRAM'S LOGIC.
000350*    04/11/94  T.OKONKWO     TRADE SEQUENCE LINE NOW SHOWS
000360*                            THE OPEN INTEREST COUNT, NOT
000370*                            JUST THE OPEN/EXPIRED MARKER.
000380*                            BKO-0344.
000390*    07/23/96  T.OKONKWO     WIDENED GRAND TOTAL FIELD --
000400*                            OPTIONS DESK OUTGREW 9(9).
000410*    06/19/98  T.OKONKWO     Y2K REMEDIATION.  RUN-DATE AND
000420*                            ALL DATE COMPARES CONVERTED TO
000430*                            4-DIGIT CENTURY-YEAR (CCYY).
000440*                            TRDREC01 CHANGED TO MATCH.
000450*                            BKO-0410.
000460*    01/08/99  T.OKONKWO     Y2K RETEST SIGNOFF -- NO
000470*                            FURTHER CHANGES REQUIRED.
000480*    03/30/01  M.PELLETIER   CORRECTED CHAIN SEPARATOR --
000490*                            REPORT WAS RUNNING LEGS
000500*                            TOGETHER WHEN A LEG'S TOTAL
000510*                            EDIT FIELD WAS SHORT.
000520*    08/14/03  M.PELLETIER   ADDED THE PER-SYMBOL SUMMARY
000530*                            SECTION AND GRAND TOTAL LINE.
000540*                            REQUEST FROM DESK MANAGER.
000550*-----------------------------------------------------------
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT TRADE-FILE
000650         ASSIGN TO TRDIN
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670
000680     SELECT REPORT-FILE
000690         ASSIGN TO RPTOUT
000700         ORGANIZATION IS RECORD SEQUENTIAL.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 FD  TRADE-FILE
000760     LABEL RECORD IS STANDARD
000770     DATA RECORD IS TR-TRADE-RECORD
000780     RECORD CONTAINS 200 CHARACTERS.
000790     COPY TRDREC01.
000800
000810 FD  REPORT-FILE
000820     LABEL RECORD IS OMITTED
000830     RECORD CONTAINS 132 CHARACTERS
000840     DATA RECORD IS PRTLINE
000850     LINAGE IS 58 WITH FOOTING AT 54.
000860
000870 01  PRTLINE                     PIC X(132).
000880
000890 WORKING-STORAGE SECTION.
000900
000910 77  SW-TRADE-ACCEPTED           PIC X       VALUE 'N'.
000920     88  TRADE-ACCEPTED                      VALUE 'Y'.
000930 77  SW-SYMBOL-IN-FILTER         PIC X       VALUE 'N'.
000940     88  SYMBOL-IN-FILTER                    VALUE 'Y'.
000950 77  SW-MORE-FILTER-CARDS        PIC X       VALUE 'Y'.
000960     88  MORE-FILTER-CARDS                   VALUE 'Y'.
000970     88  NO-MORE-FILTER-CARDS                VALUE 'N'.
000980 77  SW-CONTRACT-FOUND           PIC X       VALUE 'N'.
000990     88  CONTRACT-FOUND                      VALUE 'Y'.
001000 77  C-SUB1                      PIC 9(4)    COMP    VALUE 0.
001010 77  C-SUB2                      PIC 9(4)    COMP    VALUE 0.
001020 77  C-SUB3                      PIC 9(4)    COMP    VALUE 0.
001030 77  C-TRIM-COUNT                PIC 9(3)    COMP    VALUE 0.
001040
001050 01  WORK-AREA.
001060     05  MORE-RECS               PIC X(3)    VALUE 'YES'.
001070     05  H-SYMBOL                PIC X(6).
001080     05  C-PCTR                  PIC 9(4)    COMP    VALUE 0.
001090     05  C-TRADE-CTR             PIC 9(6)    COMP    VALUE 0.
001100     05  C-RUNNING-PROFIT        PIC S9(11)V99       VALUE 0.
001110     05  C-GT-PROFIT             PIC S9(11)V99       VALUE 0.
001120
001130 01  WS-RUN-DATE-PARM.
001140     05  C-RUN-DATE              PIC 9(08).
001150     05  C-RUN-DATE-BREAKDOWN REDEFINES C-RUN-DATE.
001160         10  C-RUN-CCYY          PIC 9(04).
001170         10  C-RUN-MM            PIC 9(02).
001180         10  C-RUN-DD            PIC 9(02).
001190
001200 01  WS-EXPIRATION-WORK.
001210     05  C-EXP-DATE              PIC 9(08).
001220     05  C-EXP-DATE-BREAKDOWN REDEFINES C-EXP-DATE.
001230         10  C-EXP-CCYY          PIC 9(04).
001240         10  C-EXP-MM            PIC 9(02).
001250         10  C-EXP-DD            PIC 9(02).
001260
001270 01  WS-CUM-DAYS-VALUES.
001280     05  FILLER                  PIC 9(3)    VALUE 000.
001290     05  FILLER                  PIC 9(3)    VALUE 031.
001300     05  FILLER                  PIC 9(3)    VALUE 059.
001310     05  FILLER                  PIC 9(3)    VALUE 090.
001320     05  FILLER                  PIC 9(3)    VALUE 120.
001330     05  FILLER                  PIC 9(3)    VALUE 151.
001340     05  FILLER                  PIC 9(3)    VALUE 181.
001350     05  FILLER                  PIC 9(3)    VALUE 212.
001360     05  FILLER                  PIC 9(3)    VALUE 243.
001370     05  FILLER                  PIC 9(3)    VALUE 273.
001380     05  FILLER                  PIC 9(3)    VALUE 304.
001390     05  FILLER                  PIC 9(3)    VALUE 334.
001400 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
001410     05  C-CUM-DAYS              PIC 9(3)    OCCURS 12 TIMES.
001420
001430 01  WS-DERIVED-TRADE-VALUES.
001440     05  C-TRADE-COST            PIC S9(9)V99.
001450     05  C-IEFFECT-CODE          PIC X(3).
001460     05  C-DTE                   PIC S9(7)   COMP.
001470     05  C-DTE-VALID             PIC X       VALUE 'N'.
001480         88  DTE-IS-VALID                    VALUE 'Y'.
001490     05  C-EXP-SERIAL            PIC S9(7)   COMP.
001500     05  C-RUN-SERIAL            PIC S9(7)   COMP.
001510     05  C-TRADE-DISPLAY-LINE    PIC X(48).
001520
001530 01  WS-DISPLAY-WORK.
001540     05  C-DISP-EXP-CCYY         PIC 9(4).
001550     05  C-DISP-EXP-MM           PIC 99.
001560     05  C-DISP-EXP-DD           PIC 99.
001570     05  C-DISP-STRIKE           PIC ZZZZ9.99.
001580     05  C-DISP-TYPE             PIC X(4).
001590     05  C-DISP-QTY              PIC ZZZZ9.
001600     05  C-DISP-PRICE            PIC ZZZZZZ9.99.
001610
001620 01  WS-GRID-DELTA-WORK.
001630     05  C-INTEREST-QTY          PIC S9(7)   COMP.
001640     05  C-DELTA-LONG-CALLS      PIC S9(7)   COMP.
001650     05  C-DELTA-SHORT-CALLS     PIC S9(7)   COMP.
001660     05  C-DELTA-LONG-PUTS       PIC S9(7)   COMP.
001670     05  C-DELTA-SHORT-PUTS      PIC S9(7)   COMP.
001680     05  C-PROFIT-DELTA          PIC S9(9)V99.
001690     05  C-DELTA-CALL-PROFIT     PIC S9(9)V99.
001700     05  C-DELTA-PUT-PROFIT      PIC S9(9)V99.
001710
001720 01  WS-FORMAT-WORK.
001730     05  C-FMT-COUNT-VALUE       PIC S9(7)   COMP.
001740     05  C-FMT-COUNT-EDITED      PIC +++++++9.
001750     05  C-FMT-COUNT-RESULT      PIC X(12).
001760     05  C-FMT-COUNT-LEN         PIC 9(3)    COMP.
001770     05  C-FMT-COUNT-PTR         PIC 9(3)    COMP.
001780     05  C-FMT-PLAIN-RESULT      PIC X(10).
001790     05  C-FMT-PLAIN-LEN         PIC 9(3)    COMP.
001800     05  C-FMT-PLAIN-PTR         PIC 9(3)    COMP.
001810     05  C-FMT-CURR-VALUE        PIC S9(9)V99.
001820     05  C-FMT-CURR-ABS          PIC 9(9).
001830     05  C-FMT-CURR-SIGN         PIC X       VALUE SPACE.
001840     05  C-FMT-CURR-EDITED       PIC ZZZ,ZZZ,ZZ9.
001850     05  C-FMT-CURR-RESULT       PIC X(18).
001860     05  C-FMT-CURR-LEN          PIC 9(3)    COMP.
001870     05  C-FMT-CURR-PTR          PIC 9(3)    COMP.
001880     05  C-FMT-TOTAL-VALUE       PIC S9(11)V99.
001890     05  C-FMT-TOTAL-ABS         PIC 9(11).
001900     05  C-FMT-TOTAL-SIGN        PIC X       VALUE SPACE.
001910     05  C-FMT-TOTAL-EDITED      PIC ZZ,ZZZ,ZZZ,ZZ9.
001920     05  C-FMT-TOTAL-RESULT      PIC X(18).
001930     05  C-FMT-TOTAL-LEN         PIC 9(3)    COMP.
001940     05  C-FMT-TOTAL-PTR         PIC 9(3)    COMP.
001950
001960 01  WS-CHAIN-WORK.
001970     05  C-CHAIN-LEG-TEXT        PIC X(40).
001980     05  C-CHAIN-LEG-PTR         PIC 9(3)    COMP.
001990     05  C-CHAIN-LEG-LEN         PIC 9(3)    COMP.
002000     05  C-CHAIN-MASTER-PTR      PIC 9(3)    COMP.
002010     05  C-SEQ-PTR               PIC 9(4)    COMP.
002020
002030 01  WS-FILTER-CARD.
002040     05  C-FILTER-CARD-SYMBOL    PIC X(06).
002050     05  FILLER                  PIC X(74).
002060
002070 01  WS-FILTER-SYMBOL-TABLE.
002080     05  C-FILT-MAX              PIC 9(3)    COMP    VALUE 50.
002090     05  C-FILT-CNT              PIC 9(3)    COMP    VALUE 0.
002100     05  C-FILT-ENTRY OCCURS 50 TIMES.
002110         10  C-FILT-SYMBOL       PIC X(06).
002120
002130 01  WS-SYMBOL-TRADE-TABLE.
002140     05  C-SYMBOL-TRADE-MAX      PIC 9(4)    COMP  VALUE 500.
002150     05  C-SYMBOL-TRADE-CNT      PIC 9(4)    COMP  VALUE 0.
002160     05  C-SYMBOL-TRADE-ENTRY OCCURS 500 TIMES.
002170         10  C-ST-OPTION-SYMBOL      PIC X(21).
002180         10  C-ST-OPTION-TYPE        PIC X(01).
002190         10  C-ST-INSTRUCTION        PIC X(01).
002200         10  C-ST-POSITION-EFFECT    PIC X(01).
002210         10  C-ST-QUANTITY           PIC 9(05).
002220         10  C-ST-PRICE              PIC 9(07)V99.
002230         10  C-ST-EXPIRATION         PIC X(08).
002240         10  C-ST-TRADE-COST         PIC S9(09)V99.
002250         10  C-ST-IEFFECT-CODE       PIC X(03).
002260
002270 01  WS-CONTRACT-TABLE.
002280     05  C-CONTRACT-MAX          PIC 9(3)    COMP  VALUE 100.
002290     05  C-CONTRACT-CNT          PIC 9(3)    COMP  VALUE 0.
002300     05  C-CONTRACT-ENTRY OCCURS 100 TIMES.
002310         10  C-CT-OPTION-SYMBOL      PIC X(21).
002320         10  C-CT-PROFIT             PIC S9(11)V99.
002330         10  C-CT-INTEREST           PIC S9(07).
002340         10  C-CT-EXPIRATION         PIC X(08).
002350         10  C-CT-CHAIN              PIC X(120).
002360         10  C-CT-CHAIN-LEN          PIC 9(3)    COMP.
002370
002380 01  WS-SYMBOL-PROFIT-TABLE.
002390     05  C-SYM-PROF-MAX          PIC 9(3)    COMP  VALUE 200.
002400     05  C-SYM-PROF-CNT          PIC 9(3)    COMP  VALUE 0.
002410     05  C-SYM-PROF-ENTRY OCCURS 200 TIMES.
002420         10  C-SP-SYMBOL             PIC X(06).
002430         10  C-SP-PROFIT             PIC S9(11)V99.
002440
002450 01  RPT-COMPANY-TITLE.
002460     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
002470     05  O-TITLE-MM              PIC 99.
002480     05  FILLER                  PIC X       VALUE '/'.
002490     05  O-TITLE-DD              PIC 99.
002500     05  FILLER                  PIC X       VALUE '/'.
002510     05  O-TITLE-YY              PIC 9(4).
002520     05  FILLER                  PIC X(30)   VALUE SPACES.
002530     05  FILLER                  PIC X(37)
002540                 VALUE 'OPTIONS TRADE PROFITABILITY ANALYSIS'.
002550     05  FILLER                  PIC X(35)   VALUE SPACES.
002560     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
002570     05  O-TITLE-PCTR            PIC ZZ9.
002580
002590 01  RPT-COLUMN-HEADINGS1.
002600     05  FILLER                  PIC X(28)   VALUE 'TRADE'.
002610     05  FILLER                  PIC X(1)    VALUE SPACES.
002620     05  FILLER                  PIC X(21)   VALUE 'CALLS'.
002630     05  FILLER                  PIC X(21)   VALUE 'PUTS'.
002640     05  FILLER                  PIC X(27)   VALUE 'PROFITS'.
002650     05  FILLER                  PIC X(20)   VALUE 'RUNNING'.
002660     05  FILLER                  PIC X(14)   VALUE SPACES.
002670
002680 01  RPT-COLUMN-HEADINGS2.
002690     05  FILLER                  PIC X(28)   VALUE SPACES.
002700     05  FILLER                  PIC X(11)   VALUE 'LONG CALLS'.
002710     05  FILLER                  PIC X(11)   VALUE 'SHRT CALLS'.
002720     05  FILLER                  PIC X(11)   VALUE 'LONG PUTS'.
002730     05  FILLER                  PIC X(11)   VALUE 'SHRT PUTS'.
002740     05  FILLER                  PIC X(14)   VALUE 'CALL PROFIT'.
002750     05  FILLER                  PIC X(14)   VALUE 'PUT PROFIT'.
002760     05  FILLER                  PIC X(20)   VALUE 'TOTAL PROFIT'.
002770     05  FILLER                  PIC X(12)   VALUE SPACES.
002780
002790 01  RPT-SYMBOL-HEADER-LINE.
002800     05  FILLER                  PIC X(10)   VALUE SPACES.
002810     05  FILLER                  PIC X(8)    VALUE 'SYMBOL: '.
002820     05  O-HDR-SYMBOL            PIC X(06).
002830     05  FILLER                  PIC X(108)  VALUE SPACES.
002840
002850 01  RPT-GRID-DETAIL-LINE.
002860     05  O-GRD-TRADE             PIC X(42).
002870     05  FILLER                  PIC X(1)    VALUE SPACES.
002880     05  O-GRD-LONG-CALLS        PIC X(9).
002890     05  FILLER                  PIC X(1)    VALUE SPACES.
002900     05  O-GRD-SHORT-CALLS       PIC X(9).
002910     05  FILLER                  PIC X(1)    VALUE SPACES.
002920     05  O-GRD-LONG-PUTS         PIC X(9).
002930     05  FILLER                  PIC X(1)    VALUE SPACES.
002940     05  O-GRD-SHORT-PUTS        PIC X(9).
002950     05  FILLER                  PIC X(1)    VALUE SPACES.
002960     05  O-GRD-CALL-PROFIT       PIC X(13).
002970     05  FILLER                  PIC X(1)    VALUE SPACES.
002980     05  O-GRD-PUT-PROFIT        PIC X(13).
002990     05  FILLER                  PIC X(1)    VALUE SPACES.
003000     05  O-GRD-TOTAL-PROFIT      PIC X(16).
003010     05  FILLER                  PIC X(5)    VALUE SPACES.
003020
003030 01  RPT-SEQUENCE-LINE.
003040     05  O-SEQ-TEXT              PIC X(130).
003050     05  FILLER                  PIC X(2)    VALUE SPACES.
003060
003070 01  RPT-SUMMARY-LINE.
003080     05  FILLER                  PIC X(4)    VALUE SPACES.
003090     05  O-SUM-TEXT              PIC X(100).
003100     05  FILLER                  PIC X(28)   VALUE SPACES.
003110
003120 01  RPT-GRAND-TOTAL-LINE.
003130     05  FILLER                  PIC X(4)    VALUE SPACES.
003140     05  O-GT-TEXT               PIC X(30).
003150     05  FILLER                  PIC X(98)   VALUE SPACES.
003160
003170 01  RPT-BLANK-LINE.
003180     05  FILLER                  PIC X(132)  VALUE SPACES.
003190
003200 PROCEDURE DIVISION.
003210
003220 0000-MAIN.
003230     PERFORM 1000-INIT.
003240     PERFORM 2000-MAINLINE
003250         UNTIL MORE-RECS = 'NO'.
003260     PERFORM 3000-CLOSING.
003270     STOP RUN.
003280
003290 1000-INIT.
003300     OPEN INPUT TRADE-FILE.
003310     OPEN OUTPUT REPORT-FILE.
003320
003330     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
003340     MOVE C-RUN-MM TO O-TITLE-MM.
003350     MOVE C-RUN-DD TO O-TITLE-DD.
003360     MOVE C-RUN-CCYY TO O-TITLE-YY.
003370
003380     PERFORM 1100-LOAD-SYMBOL-FILTERS.
003390
003400     PERFORM 9000-READ-NEXT-OPTION-TRADE.
003410     IF MORE-RECS = 'YES'
003420         MOVE TR-SYMBOL TO H-SYMBOL.
003430     PERFORM 9200-PRINT-HEADINGS.
003440
003450 1100-LOAD-SYMBOL-FILTERS.
003460     MOVE 0 TO C-FILT-CNT.
003470     MOVE 'Y' TO SW-MORE-FILTER-CARDS.
003480     PERFORM 1110-READ-FILTER-CARD.
003490     PERFORM 1120-ADD-FILTER-ENTRY
003500         UNTIL NO-MORE-FILTER-CARDS.
003510
003520 1110-READ-FILTER-CARD.
003530     ACCEPT WS-FILTER-CARD FROM SYSIN.
003540     IF C-FILTER-CARD-SYMBOL = SPACES
003550         MOVE 'N' TO SW-MORE-FILTER-CARDS.
003560
003570 1120-ADD-FILTER-ENTRY.
003580     IF C-FILT-CNT < C-FILT-MAX
003590         ADD 1 TO C-FILT-CNT
003600         INSPECT C-FILTER-CARD-SYMBOL CONVERTING
003610             'abcdefghijklmnopqrstuvwxyz'
003620          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003630         MOVE C-FILTER-CARD-SYMBOL TO C-FILT-SYMBOL (C-FILT-CNT).
003640     PERFORM 1110-READ-FILTER-CARD.
003650
003660 2000-MAINLINE.
003670     IF H-SYMBOL NOT = TR-SYMBOL
003680         PERFORM 4000-SYMBOL-BREAK.
003690
003700     PERFORM 4100-BUILD-TRADE-GRID.
003710     PERFORM 4140-GRID-STORE-TRADE-FOR-SEQUENCE.
003720     PERFORM 9000-READ-NEXT-OPTION-TRADE.
003730
003740 3000-CLOSING.
003750     PERFORM 4000-SYMBOL-BREAK.
003760     PERFORM 5000-BUILD-SUMMARY.
003770     CLOSE TRADE-FILE.
003780     CLOSE REPORT-FILE.
003790
003800 4000-SYMBOL-BREAK.
003810     PERFORM 4200-BUILD-TRADE-SEQUENCES THRU 4200-EXIT.
003820     PERFORM 4240-ACCUM-SYMBOL-TOTAL THRU 4240-EXIT.
003830     MOVE 0 TO C-SYMBOL-TRADE-CNT.
003840     MOVE 0 TO C-RUNNING-PROFIT.
003850     MOVE TR-SYMBOL TO H-SYMBOL.
003860     IF MORE-RECS = 'YES'
003870         PERFORM 9200-PRINT-HEADINGS.
003880
003890 4100-BUILD-TRADE-GRID.
003900     PERFORM 8100-COMPUTE-TRADE-COST.
003910     PERFORM 8200-DERIVE-IEFFECT-CODE.
003920     PERFORM 8300-COMPUTE-DTE THRU 8300-EXIT.
003930     PERFORM 8400-BUILD-TRADE-DISPLAY-LINE.
003940     PERFORM 4110-GRID-CALC-INTEREST-DELTAS.
003950     PERFORM 4120-GRID-CALC-PROFIT-DELTA.
003960     ADD C-PROFIT-DELTA TO C-RUNNING-PROFIT.
003970     PERFORM 4130-GRID-WRITE-DETAIL-LINE.
003980
003990 4110-GRID-CALC-INTEREST-DELTAS.
004000     MOVE 0 TO C-DELTA-LONG-CALLS.
004010     MOVE 0 TO C-DELTA-SHORT-CALLS.
004020     MOVE 0 TO C-DELTA-LONG-PUTS.
004030     MOVE 0 TO C-DELTA-SHORT-PUTS.
004040     COMPUTE C-INTEREST-QTY = TR-QUANTITY * 100.
004050
004060     EVALUATE TRUE
004070         WHEN TR-INSTR-IS-BUY AND TR-TYPE-IS-CALL
004080                              AND TR-EFFECT-IS-OPEN
004090             MOVE C-INTEREST-QTY TO C-DELTA-LONG-CALLS
004100         WHEN TR-INSTR-IS-BUY AND TR-TYPE-IS-CALL
004110                              AND TR-EFFECT-IS-CLOSE
004120             COMPUTE C-DELTA-SHORT-CALLS = 0 - C-INTEREST-QTY
004130         WHEN TR-INSTR-IS-BUY AND TR-TYPE-IS-PUT
004140                              AND TR-EFFECT-IS-OPEN
004150             MOVE C-INTEREST-QTY TO C-DELTA-LONG-PUTS
004160         WHEN TR-INSTR-IS-BUY AND TR-TYPE-IS-PUT
004170                              AND TR-EFFECT-IS-CLOSE
004180             COMPUTE C-DELTA-SHORT-PUTS = 0 - C-INTEREST-QTY
004190         WHEN TR-INSTR-IS-SELL AND TR-TYPE-IS-CALL
004200                              AND TR-EFFECT-IS-OPEN
004210             MOVE C-INTEREST-QTY TO C-DELTA-SHORT-CALLS
004220         WHEN TR-INSTR-IS-SELL AND TR-TYPE-IS-CALL
004230                              AND TR-EFFECT-IS-CLOSE
004240             COMPUTE C-DELTA-LONG-CALLS = 0 - C-INTEREST-QTY
004250         WHEN TR-INSTR-IS-SELL AND TR-TYPE-IS-PUT
004260                              AND TR-EFFECT-IS-OPEN
004270             MOVE C-INTEREST-QTY TO C-DELTA-SHORT-PUTS
004280         WHEN TR-INSTR-IS-SELL AND TR-TYPE-IS-PUT
004290                              AND TR-EFFECT-IS-CLOSE
004300             COMPUTE C-DELTA-LONG-PUTS = 0 - C-INTEREST-QTY.
004310
004320 4120-GRID-CALC-PROFIT-DELTA.
004330     COMPUTE C-PROFIT-DELTA ROUNDED = TR-PRICE * TR-QUANTITY
004340                                       * 100.
004350     IF TR-INSTR-IS-BUY
004360         COMPUTE C-PROFIT-DELTA = 0 - C-PROFIT-DELTA.
004370
004380     MOVE 0 TO C-DELTA-CALL-PROFIT.
004390     MOVE 0 TO C-DELTA-PUT-PROFIT.
004400     IF TR-TYPE-IS-CALL
004410         MOVE C-PROFIT-DELTA TO C-DELTA-CALL-PROFIT
004420     ELSE
004430         MOVE C-PROFIT-DELTA TO C-DELTA-PUT-PROFIT.
004440
004450 4130-GRID-WRITE-DETAIL-LINE.
004460     MOVE C-TRADE-DISPLAY-LINE TO O-GRD-TRADE.
004470
004480     MOVE C-DELTA-LONG-CALLS TO C-FMT-COUNT-VALUE.
004490     PERFORM 8500-FORMAT-COUNT-DELTA THRU 8500-EXIT.
004500     MOVE C-FMT-COUNT-RESULT TO O-GRD-LONG-CALLS.
004510
004520     MOVE C-DELTA-SHORT-CALLS TO C-FMT-COUNT-VALUE.
004530     PERFORM 8500-FORMAT-COUNT-DELTA THRU 8500-EXIT.
004540     MOVE C-FMT-COUNT-RESULT TO O-GRD-SHORT-CALLS.
004550
004560     MOVE C-DELTA-LONG-PUTS TO C-FMT-COUNT-VALUE.
004570     PERFORM 8500-FORMAT-COUNT-DELTA THRU 8500-EXIT.
004580     MOVE C-FMT-COUNT-RESULT TO O-GRD-LONG-PUTS.
004590
004600     MOVE C-DELTA-SHORT-PUTS TO C-FMT-COUNT-VALUE.
004610     PERFORM 8500-FORMAT-COUNT-DELTA THRU 8500-EXIT.
004620     MOVE C-FMT-COUNT-RESULT TO O-GRD-SHORT-PUTS.
004630
004640     MOVE C-DELTA-CALL-PROFIT TO C-FMT-CURR-VALUE.
004650     PERFORM 8600-FORMAT-CURRENCY-DELTA THRU 8600-EXIT.
004660     MOVE C-FMT-CURR-RESULT TO O-GRD-CALL-PROFIT.
004670
004680     MOVE C-DELTA-PUT-PROFIT TO C-FMT-CURR-VALUE.
004690     PERFORM 8600-FORMAT-CURRENCY-DELTA THRU 8600-EXIT.
004700     MOVE C-FMT-CURR-RESULT TO O-GRD-PUT-PROFIT.
004710
004720     MOVE C-PROFIT-DELTA TO C-FMT-CURR-VALUE.
004730     PERFORM 8600-FORMAT-CURRENCY-DELTA THRU 8600-EXIT.
004740
004750     MOVE C-RUNNING-PROFIT TO C-FMT-TOTAL-VALUE.
004760     PERFORM 8610-FORMAT-CURRENCY-TOTAL.
004770
004780     MOVE SPACES TO O-GRD-TOTAL-PROFIT.
004790     MOVE 1 TO C-SEQ-PTR.
004800     STRING C-FMT-TOTAL-RESULT (1:C-FMT-TOTAL-LEN)
004810                                    DELIMITED BY SIZE
004820            C-FMT-CURR-RESULT (1:C-FMT-CURR-LEN)
004830                                    DELIMITED BY SIZE
004840         INTO O-GRD-TOTAL-PROFIT
004850         WITH POINTER C-SEQ-PTR.
004860
004870     WRITE PRTLINE FROM RPT-GRID-DETAIL-LINE
004880         AFTER ADVANCING 1 LINE
004890             AT EOP
004900                 PERFORM 9200-PRINT-HEADINGS.
004910
004920 4140-GRID-STORE-TRADE-FOR-SEQUENCE.
004930     IF C-SYMBOL-TRADE-CNT < C-SYMBOL-TRADE-MAX
004940         ADD 1 TO C-SYMBOL-TRADE-CNT
004950         MOVE TR-OPTION-SYMBOL
004960             TO C-ST-OPTION-SYMBOL (C-SYMBOL-TRADE-CNT)
004970         MOVE TR-OPTION-TYPE
004980             TO C-ST-OPTION-TYPE (C-SYMBOL-TRADE-CNT)
004990         MOVE TR-INSTRUCTION
005000             TO C-ST-INSTRUCTION (C-SYMBOL-TRADE-CNT)
005010         MOVE TR-POSITION-EFFECT
005020             TO C-ST-POSITION-EFFECT (C-SYMBOL-TRADE-CNT)
005030         MOVE TR-QUANTITY
005040             TO C-ST-QUANTITY (C-SYMBOL-TRADE-CNT)
005050         MOVE TR-PRICE
005060             TO C-ST-PRICE (C-SYMBOL-TRADE-CNT)
005070         MOVE TR-OPTION-EXPIRATION
005080             TO C-ST-EXPIRATION (C-SYMBOL-TRADE-CNT)
005090         MOVE C-TRADE-COST
005100             TO C-ST-TRADE-COST (C-SYMBOL-TRADE-CNT)
005110         MOVE C-IEFFECT-CODE
005120             TO C-ST-IEFFECT-CODE (C-SYMBOL-TRADE-CNT).
005130
005140 4200-BUILD-TRADE-SEQUENCES.
005150     MOVE 0 TO C-CONTRACT-CNT.
005160     IF C-SYMBOL-TRADE-CNT = 0
005170         GO TO 4200-EXIT.
005180
005190     PERFORM 4210-SEQ-FIND-OR-ADD-CONTRACT THRU 4210-EXIT
005200         VARYING C-SUB2 FROM 1 BY 1
005210         UNTIL C-SUB2 > C-SYMBOL-TRADE-CNT.
005220
005230     PERFORM 4230-SEQ-WRITE-CONTRACT-LINE
005240         VARYING C-SUB2 FROM 1 BY 1
005250         UNTIL C-SUB2 > C-CONTRACT-CNT.
005260 4200-EXIT.
005270     EXIT.
005280
005290 4210-SEQ-FIND-OR-ADD-CONTRACT.
005300     MOVE 'N' TO SW-CONTRACT-FOUND.
005310     MOVE 0 TO C-SUB3.
005320     PERFORM 4211-SEQ-SCAN-CONTRACT-TABLE
005330         VARYING C-SUB3 FROM 1 BY 1
005340         UNTIL C-SUB3 > C-CONTRACT-CNT OR CONTRACT-FOUND.
005350
005360     IF CONTRACT-FOUND
005370         SUBTRACT 1 FROM C-SUB3
005380         PERFORM 4220-SEQ-ACCUM-LEG
005390         GO TO 4210-EXIT.
005400
005410     IF C-CONTRACT-CNT NOT < C-CONTRACT-MAX
005420         GO TO 4210-EXIT.
005430
005440     ADD 1 TO C-CONTRACT-CNT.
005450     MOVE C-CONTRACT-CNT TO C-SUB3.
005460     MOVE C-ST-OPTION-SYMBOL (C-SUB2) TO C-CT-OPTION-SYMBOL
005470                                             (C-SUB3).
005480     MOVE C-ST-EXPIRATION (C-SUB2)    TO C-CT-EXPIRATION
005490                                             (C-SUB3).
005500     MOVE 0     TO C-CT-PROFIT (C-SUB3).
005510     MOVE 0     TO C-CT-INTEREST (C-SUB3).
005520     MOVE SPACES TO C-CT-CHAIN (C-SUB3).
005530     MOVE 0     TO C-CT-CHAIN-LEN (C-SUB3).
005540     PERFORM 4220-SEQ-ACCUM-LEG.
005550 4210-EXIT.
005560     EXIT.
005570
005580 4211-SEQ-SCAN-CONTRACT-TABLE.
005590     IF C-ST-OPTION-SYMBOL (C-SUB2) = C-CT-OPTION-SYMBOL
005600                                          (C-SUB3)
005610         MOVE 'Y' TO SW-CONTRACT-FOUND.
005620
005630 4220-SEQ-ACCUM-LEG.
005640     ADD C-ST-TRADE-COST (C-SUB2) TO C-CT-PROFIT (C-SUB3).
005650     IF C-ST-INSTRUCTION (C-SUB2) = 'B'
005660         COMPUTE C-CT-INTEREST (C-SUB3) =
005670               C-CT-INTEREST (C-SUB3)
005680               + (C-ST-QUANTITY (C-SUB2) * 100)
005690     ELSE
005700         COMPUTE C-CT-INTEREST (C-SUB3) =
005710               C-CT-INTEREST (C-SUB3)
005720               - (C-ST-QUANTITY (C-SUB2) * 100).
005730     PERFORM 4221-SEQ-APPEND-CHAIN-LEG.
005740
005750 4221-SEQ-APPEND-CHAIN-LEG.                                       MP033001
005760     MOVE C-ST-QUANTITY (C-SUB2)   TO C-DISP-QTY.
005770     MOVE C-ST-PRICE (C-SUB2)      TO C-DISP-PRICE.
005780     MOVE C-ST-TRADE-COST (C-SUB2) TO C-FMT-TOTAL-VALUE.
005790     PERFORM 8610-FORMAT-CURRENCY-TOTAL.
005800
005810     MOVE SPACES TO C-CHAIN-LEG-TEXT.
005820     MOVE 1 TO C-CHAIN-LEG-PTR.
005830     STRING C-ST-IEFFECT-CODE (C-SUB2) DELIMITED BY SIZE
005840            ' '                        DELIMITED BY SIZE
005850            C-DISP-QTY                 DELIMITED BY SIZE
005860            'x'                        DELIMITED BY SIZE
005870            C-DISP-PRICE               DELIMITED BY SIZE
005880            '='                        DELIMITED BY SIZE
005890            C-FMT-TOTAL-RESULT (1:C-FMT-TOTAL-LEN)
005900                                       DELIMITED BY SIZE
005910         INTO C-CHAIN-LEG-TEXT
005920         WITH POINTER C-CHAIN-LEG-PTR.
005930     COMPUTE C-CHAIN-LEG-LEN = C-CHAIN-LEG-PTR - 1.
005940
005950     IF C-CT-CHAIN-LEN (C-SUB3) = 0
005960         MOVE 1 TO C-CHAIN-MASTER-PTR                             MP033001
005970     ELSE
005980         COMPUTE C-CHAIN-MASTER-PTR =                             MP033001
005990               C-CT-CHAIN-LEN (C-SUB3) + 1
006000         STRING ' -> ' DELIMITED BY SIZE
006010             INTO C-CT-CHAIN (C-SUB3)
006020             WITH POINTER C-CHAIN-MASTER-PTR.
006030
006040     STRING C-CHAIN-LEG-TEXT (1:C-CHAIN-LEG-LEN)
006050                                        DELIMITED BY SIZE
006060         INTO C-CT-CHAIN (C-SUB3)
006070         WITH POINTER C-CHAIN-MASTER-PTR.
006080     COMPUTE C-CT-CHAIN-LEN (C-SUB3) = C-CHAIN-MASTER-PTR - 1.
006090
006100 4230-SEQ-WRITE-CONTRACT-LINE.
006110     MOVE C-CT-PROFIT (C-SUB2) TO C-FMT-TOTAL-VALUE.
006120     PERFORM 8610-FORMAT-CURRENCY-TOTAL.
006130
006140     MOVE SPACES TO O-SEQ-TEXT.
006150     MOVE 1 TO C-SEQ-PTR.
006160     STRING C-CT-OPTION-SYMBOL (C-SUB2) DELIMITED BY SPACE
006170            ' profit='                  DELIMITED BY SIZE
006180            C-FMT-TOTAL-RESULT (1:C-FMT-TOTAL-LEN)
006190                                        DELIMITED BY SIZE
006200         INTO O-SEQ-TEXT
006210         WITH POINTER C-SEQ-PTR.
006220
006230     IF C-CT-INTEREST (C-SUB2) NOT = 0
006240         MOVE C-CT-INTEREST (C-SUB2) TO C-FMT-COUNT-VALUE
006250         PERFORM 8620-FORMAT-PLAIN-COUNT
006260         STRING ', open interest=' DELIMITED BY SIZE
006270                C-FMT-PLAIN-RESULT (1:C-FMT-PLAIN-LEN)
006280                                        DELIMITED BY SIZE
006290             INTO O-SEQ-TEXT
006300             WITH POINTER C-SEQ-PTR.
006310
006320     STRING ' :: '                       DELIMITED BY SIZE
006330            C-CT-CHAIN (C-SUB2)
006340               (1:C-CT-CHAIN-LEN (C-SUB2))
006350                                          DELIMITED BY SIZE
006360         INTO O-SEQ-TEXT
006370         WITH POINTER C-SEQ-PTR.
006380
006390     IF C-CT-INTEREST (C-SUB2) NOT = 0
006400         MOVE C-CT-EXPIRATION (C-SUB2) TO C-EXP-DATE
006410         IF C-EXP-DATE > C-RUN-DATE
006420             STRING ' ...' DELIMITED BY SIZE
006430                 INTO O-SEQ-TEXT
006440                 WITH POINTER C-SEQ-PTR
006450         ELSE
006460             STRING ' expired' DELIMITED BY SIZE
006470                 INTO O-SEQ-TEXT
006480                 WITH POINTER C-SEQ-PTR.
006490
006500     WRITE PRTLINE FROM RPT-SEQUENCE-LINE
006510         AFTER ADVANCING 1 LINE
006520             AT EOP
006530                 PERFORM 9200-PRINT-HEADINGS.
006540
006550 4240-ACCUM-SYMBOL-TOTAL.
006560     IF C-SYMBOL-TRADE-CNT = 0
006570         GO TO 4240-EXIT.
006580     IF C-SYM-PROF-CNT NOT < C-SYM-PROF-MAX
006590         GO TO 4240-EXIT.
006600     ADD 1 TO C-SYM-PROF-CNT.
006610     MOVE H-SYMBOL         TO C-SP-SYMBOL (C-SYM-PROF-CNT).
006620     MOVE C-RUNNING-PROFIT TO C-SP-PROFIT (C-SYM-PROF-CNT).
006630     ADD C-RUNNING-PROFIT TO C-GT-PROFIT.
006640 4240-EXIT.
006650     EXIT.
006660
006670 5000-BUILD-SUMMARY.                                              MP081403
006680     MOVE 0 TO C-SUB1.
006690     PERFORM 5100-SUMMARY-WRITE-SYMBOL-LINE
006700         VARYING C-SUB1 FROM 1 BY 1
006710         UNTIL C-SUB1 > C-SYM-PROF-CNT.
006720     PERFORM 5200-SUMMARY-WRITE-GRAND-TOTAL.
006730
006740 5100-SUMMARY-WRITE-SYMBOL-LINE.                                  MP081403
006750     MOVE C-SP-PROFIT (C-SUB1) TO C-FMT-TOTAL-VALUE.
006760     PERFORM 8610-FORMAT-CURRENCY-TOTAL.
006770
006780     MOVE SPACES TO O-SUM-TEXT.
006790     MOVE 1 TO C-SEQ-PTR.
006800     STRING C-SP-SYMBOL (C-SUB1)   DELIMITED BY SPACE
006810            ': '                   DELIMITED BY SIZE
006820            C-FMT-TOTAL-RESULT (1:C-FMT-TOTAL-LEN)
006830                                    DELIMITED BY SIZE
006840         INTO O-SUM-TEXT
006850         WITH POINTER C-SEQ-PTR.
006860
006870     WRITE PRTLINE FROM RPT-SUMMARY-LINE
006880         AFTER ADVANCING 1 LINE
006890             AT EOP
006900                 PERFORM 9200-PRINT-HEADINGS.
006910
006920 5200-SUMMARY-WRITE-GRAND-TOTAL.                                  MP081403
006930     MOVE C-GT-PROFIT TO C-FMT-TOTAL-VALUE.
006940     PERFORM 8610-FORMAT-CURRENCY-TOTAL.
006950
006960     MOVE SPACES TO O-GT-TEXT.
006970     MOVE 1 TO C-SEQ-PTR.
006980     STRING 'Total: '              DELIMITED BY SIZE
006990            C-FMT-TOTAL-RESULT (1:C-FMT-TOTAL-LEN)
007000                                    DELIMITED BY SIZE
007010         INTO O-GT-TEXT
007020         WITH POINTER C-SEQ-PTR.
007030
007040     WRITE PRTLINE FROM RPT-GRAND-TOTAL-LINE
007050         AFTER ADVANCING 2 LINES.
007060
007070 8100-COMPUTE-TRADE-COST.
007080     IF TR-ASSET-IS-OPTION
007090         COMPUTE C-TRADE-COST ROUNDED =
007100               TR-PRICE * TR-QUANTITY * 100
007110     ELSE
007120         COMPUTE C-TRADE-COST ROUNDED = TR-PRICE * TR-QUANTITY.
007130     IF TR-INSTR-IS-BUY
007140         COMPUTE C-TRADE-COST = 0 - C-TRADE-COST.
007150
007160 8200-DERIVE-IEFFECT-CODE.
007170     MOVE SPACES TO C-IEFFECT-CODE.
007180     IF TR-INSTR-IS-BUY
007190         MOVE 'B' TO C-IEFFECT-CODE (1:1)
007200     ELSE
007210         MOVE 'S' TO C-IEFFECT-CODE (1:1).
007220     MOVE '/' TO C-IEFFECT-CODE (2:1).
007230     IF TR-EFFECT-IS-OPEN
007240         MOVE 'O' TO C-IEFFECT-CODE (3:1)
007250     ELSE
007260         MOVE 'C' TO C-IEFFECT-CODE (3:1).
007270
007280 8300-COMPUTE-DTE.
007290     MOVE 'N' TO C-DTE-VALID.
007300     MOVE 0 TO C-DTE.
007310     IF NOT TR-ASSET-IS-OPTION
007320         GO TO 8300-EXIT.
007330     MOVE TR-OPTION-EXPIRATION TO C-EXP-DATE.
007340     IF C-EXP-DATE NOT > C-RUN-DATE
007350         GO TO 8300-EXIT.
007360     MOVE 'Y' TO C-DTE-VALID.
007370     COMPUTE C-EXP-SERIAL = (C-EXP-CCYY * 365)                    TO061998
007380           + C-CUM-DAYS (C-EXP-MM) + C-EXP-DD
007390           + (C-EXP-CCYY / 4).
007400     COMPUTE C-RUN-SERIAL = (C-RUN-CCYY * 365)                    TO061998
007410           + C-CUM-DAYS (C-RUN-MM) + C-RUN-DD
007420           + (C-RUN-CCYY / 4).
007430     COMPUTE C-DTE = C-EXP-SERIAL - C-RUN-SERIAL.
007440 8300-EXIT.
007450     EXIT.
007460
007470 8400-BUILD-TRADE-DISPLAY-LINE.
007480     MOVE TR-OPTION-EXPIRATION TO C-EXP-DATE.
007490     MOVE C-EXP-CCYY TO C-DISP-EXP-CCYY.
007500     MOVE C-EXP-MM   TO C-DISP-EXP-MM.
007510     MOVE C-EXP-DD   TO C-DISP-EXP-DD.
007520     MOVE TR-STRIKE-PRICE TO C-DISP-STRIKE.
007530     IF TR-TYPE-IS-CALL
007540         MOVE 'CALL' TO C-DISP-TYPE
007550     ELSE
007560         MOVE 'PUT ' TO C-DISP-TYPE.
007570     MOVE TR-QUANTITY TO C-DISP-QTY.
007580     MOVE TR-PRICE    TO C-DISP-PRICE.
007590
007600     MOVE SPACES TO C-TRADE-DISPLAY-LINE.
007610     STRING TR-SYMBOL          DELIMITED BY SPACE
007620            ' '                DELIMITED BY SIZE
007630            C-DISP-EXP-CCYY    DELIMITED BY SIZE
007640            '-'                DELIMITED BY SIZE
007650            C-DISP-EXP-MM      DELIMITED BY SIZE
007660            '-'                DELIMITED BY SIZE
007670            C-DISP-EXP-DD      DELIMITED BY SIZE
007680            ' '                DELIMITED BY SIZE
007690            C-DISP-STRIKE      DELIMITED BY SIZE
007700            ' '                DELIMITED BY SIZE
007710            C-DISP-TYPE        DELIMITED BY SIZE
007720            ' '                DELIMITED BY SIZE
007730            C-IEFFECT-CODE     DELIMITED BY SIZE
007740            ' '                DELIMITED BY SIZE
007750            C-DISP-QTY         DELIMITED BY SPACE
007760            'x'                DELIMITED BY SIZE
007770            C-DISP-PRICE       DELIMITED BY SIZE
007780         INTO C-TRADE-DISPLAY-LINE.
007790
007800 8500-FORMAT-COUNT-DELTA.
007810     IF C-FMT-COUNT-VALUE = 0
007820         MOVE SPACES TO C-FMT-COUNT-RESULT
007830         MOVE 0 TO C-FMT-COUNT-LEN
007840         GO TO 8500-EXIT.
007850
007860     MOVE C-FMT-COUNT-VALUE TO C-FMT-COUNT-EDITED.
007870     MOVE 0 TO C-TRIM-COUNT.
007880     INSPECT C-FMT-COUNT-EDITED TALLYING C-TRIM-COUNT
007890         FOR LEADING SPACE.
007900     MOVE SPACES TO C-FMT-COUNT-RESULT.
007910     MOVE 1 TO C-FMT-COUNT-PTR.
007920     STRING ' ('
007930                                      DELIMITED BY SIZE
007940            C-FMT-COUNT-EDITED (C-TRIM-COUNT + 1:)
007950                                      DELIMITED BY SIZE
007960            ')'                       DELIMITED BY SIZE
007970         INTO C-FMT-COUNT-RESULT
007980         WITH POINTER C-FMT-COUNT-PTR.
007990     COMPUTE C-FMT-COUNT-LEN = C-FMT-COUNT-PTR - 1.
008000 8500-EXIT.
008010     EXIT.
008020
008030 8600-FORMAT-CURRENCY-DELTA.
008040     IF C-FMT-CURR-VALUE = 0
008050         MOVE SPACES TO C-FMT-CURR-RESULT
008060         MOVE 0 TO C-FMT-CURR-LEN
008070         GO TO 8600-EXIT.
008080
008090     MOVE SPACE TO C-FMT-CURR-SIGN.
008100     COMPUTE C-FMT-CURR-ABS ROUNDED = C-FMT-CURR-VALUE.
008110     IF C-FMT-CURR-VALUE < 0
008120         COMPUTE C-FMT-CURR-ABS ROUNDED = 0 - C-FMT-CURR-VALUE
008130         MOVE '-' TO C-FMT-CURR-SIGN.
008140     MOVE C-FMT-CURR-ABS TO C-FMT-CURR-EDITED.
008150     MOVE 0 TO C-TRIM-COUNT.
008160     INSPECT C-FMT-CURR-EDITED TALLYING C-TRIM-COUNT
008170         FOR LEADING SPACE.
008180     MOVE SPACES TO C-FMT-CURR-RESULT.
008190     MOVE 1 TO C-FMT-CURR-PTR.
008200     STRING ' ('                     DELIMITED BY SIZE
008210            C-FMT-CURR-SIGN          DELIMITED BY SIZE
008220            '$'                      DELIMITED BY SIZE
008230            C-FMT-CURR-EDITED (C-TRIM-COUNT + 1:)
008240                                     DELIMITED BY SIZE
008250            ')'                      DELIMITED BY SIZE
008260         INTO C-FMT-CURR-RESULT
008270         WITH POINTER C-FMT-CURR-PTR.
008280     COMPUTE C-FMT-CURR-LEN = C-FMT-CURR-PTR - 1.
008290 8600-EXIT.
008300     EXIT.
008310
008320 8610-FORMAT-CURRENCY-TOTAL.
008330     MOVE SPACE TO C-FMT-TOTAL-SIGN.
008340     COMPUTE C-FMT-TOTAL-ABS ROUNDED = C-FMT-TOTAL-VALUE.
008350     IF C-FMT-TOTAL-VALUE < 0
008360         COMPUTE C-FMT-TOTAL-ABS ROUNDED = 0 - C-FMT-TOTAL-VALUE
008370         MOVE '-' TO C-FMT-TOTAL-SIGN.
008380     MOVE C-FMT-TOTAL-ABS TO C-FMT-TOTAL-EDITED.
008390     MOVE 0 TO C-TRIM-COUNT.
008400     INSPECT C-FMT-TOTAL-EDITED TALLYING C-TRIM-COUNT
008410         FOR LEADING SPACE.
008420     MOVE SPACES TO C-FMT-TOTAL-RESULT.
008430     MOVE 1 TO C-FMT-TOTAL-PTR.
008440     STRING C-FMT-TOTAL-SIGN         DELIMITED BY SIZE
008450            '$'                      DELIMITED BY SIZE
008460            C-FMT-TOTAL-EDITED (C-TRIM-COUNT + 1:)
008470                                     DELIMITED BY SIZE
008480         INTO C-FMT-TOTAL-RESULT
008490         WITH POINTER C-FMT-TOTAL-PTR.
008500     COMPUTE C-FMT-TOTAL-LEN = C-FMT-TOTAL-PTR - 1.
008510
008520 8620-FORMAT-PLAIN-COUNT.
008530     MOVE C-FMT-COUNT-VALUE TO C-FMT-COUNT-EDITED.
008540     MOVE 0 TO C-TRIM-COUNT.
008550     INSPECT C-FMT-COUNT-EDITED TALLYING C-TRIM-COUNT
008560         FOR LEADING SPACE.
008570     MOVE SPACES TO C-FMT-PLAIN-RESULT.
008580     MOVE 1 TO C-FMT-PLAIN-PTR.
008590     STRING C-FMT-COUNT-EDITED (C-TRIM-COUNT + 1:)
008600                                     DELIMITED BY SIZE
008610         INTO C-FMT-PLAIN-RESULT
008620         WITH POINTER C-FMT-PLAIN-PTR.
008630     COMPUTE C-FMT-PLAIN-LEN = C-FMT-PLAIN-PTR - 1.
008640
008650 9000-READ-NEXT-OPTION-TRADE.
008660     MOVE 'N' TO SW-TRADE-ACCEPTED.
008670     PERFORM 9010-READ-TRADE-RECORD
008680         UNTIL MORE-RECS = 'NO' OR TRADE-ACCEPTED.
008690
008700 9010-READ-TRADE-RECORD.
008710     READ TRADE-FILE
008720         AT END
008730             MOVE 'NO' TO MORE-RECS.
008740     IF MORE-RECS = 'YES'
008750         ADD 1 TO C-TRADE-CTR
008760         PERFORM 9020-EDIT-TRADE-RECORD THRU 9020-EXIT.
008770
008780 9020-EDIT-TRADE-RECORD.
008790     MOVE 'N' TO SW-TRADE-ACCEPTED.
008800     IF NOT TR-ASSET-IS-OPTION
008810         GO TO 9020-EXIT.
008820     PERFORM 9030-CHECK-SYMBOL-FILTER THRU 9030-EXIT.
008830     IF SYMBOL-IN-FILTER
008840         MOVE 'Y' TO SW-TRADE-ACCEPTED.
008850 9020-EXIT.
008860     EXIT.
008870
008880 9030-CHECK-SYMBOL-FILTER.
008890     IF C-FILT-CNT = 0
008900         MOVE 'Y' TO SW-SYMBOL-IN-FILTER
008910         GO TO 9030-EXIT.
008920     MOVE 'N' TO SW-SYMBOL-IN-FILTER.
008930     PERFORM 9031-SCAN-FILTER-TABLE
008940         VARYING C-SUB1 FROM 1 BY 1
008950         UNTIL C-SUB1 > C-FILT-CNT OR SYMBOL-IN-FILTER.
008960 9030-EXIT.
008970     EXIT.
008980
008990 9031-SCAN-FILTER-TABLE.
009000     IF TR-SYMBOL = C-FILT-SYMBOL (C-SUB1)
009010         MOVE 'Y' TO SW-SYMBOL-IN-FILTER.
009020
009030 9200-PRINT-HEADINGS.
009040     ADD 1 TO C-PCTR.
009050     MOVE C-PCTR TO O-TITLE-PCTR.
009060     WRITE PRTLINE FROM RPT-COMPANY-TITLE
009070         AFTER ADVANCING PAGE.
009080     WRITE PRTLINE FROM RPT-COLUMN-HEADINGS1
009090         AFTER ADVANCING 2 LINES.
009100     WRITE PRTLINE FROM RPT-COLUMN-HEADINGS2
009110         AFTER ADVANCING 1 LINE.
009120     MOVE H-SYMBOL TO O-HDR-SYMBOL.
009130     WRITE PRTLINE FROM RPT-SYMBOL-HEADER-LINE
009140         AFTER ADVANCING 2 LINES.
009150     WRITE PRTLINE FROM RPT-BLANK-LINE
009160         AFTER ADVANCING 1 LINE.
